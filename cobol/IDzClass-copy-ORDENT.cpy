000100******************************************************************
000200*    COPYBOOK:  ORDENT                                           *
000300*    ELEMENTARY ITEMS FOR ONE CUSTOMER ORDER ENTRY, PARSED FROM  *
000400*    THE ORDER CSV CARD.  CARFACT OCCURS THIS LIST FOR ITS ORDER *
000500*    TABLE - NO OTHER PROGRAM NEEDS THIS SHAPE.  TOP LEVEL IS 10 *
000600*    SO THE OCCURS WRAPPER CAN SIT AT 05.                        *
000700*                                                                *
000800*    11/14/02  RSK  ADLB2201  ORIGINAL COPYBOOK                  *
000900*    03/02/09  DMS  ADLB2971  ADDED ORD-DISTINCT-CT FOR REPORT    *
001000*    02/08/99  RSK  Y2K0017   NO 2-DIGIT YEAR FIELDS IN THIS CPY  *
001100******************************************************************
001200     10  ORD-ID                         PIC 9(04).
001300     10  ORD-ID-ALPHA REDEFINES ORD-ID
001400                                        PIC X(04).
001500     10  ORD-CUSTOMER-NAME               PIC X(20).
001600     10  ORD-REQUESTED-RAW               PIC X(60).
001700     10  ORD-DISTINCT-CT                 PIC 9(02)   COMP.
001800     10  ORD-FULFILLED-SW                PIC X(01).
001900         88  ORD-IS-FULFILLED                   VALUE 'Y'.
002000         88  ORD-IS-PENDING                      VALUE 'N'.
002100     10  ORD-REQ-ITEMS.
002200         15  ORD-REQ-ITEM OCCURS 10 TIMES.
002300             20  ORD-REQ-PART-ID         PIC 9(04).
002400             20  ORD-REQ-QTY             PIC 9(05)   COMP.
002500     10  FILLER                          PIC X(08).
