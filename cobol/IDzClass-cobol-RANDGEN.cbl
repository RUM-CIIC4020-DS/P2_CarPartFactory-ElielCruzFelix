000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     RANDGEN.
000300 AUTHOR.         R S KRISHNAN.
000400 INSTALLATION.   ADVANCED DIE AND LATHE BENCHWORKS.
000500 DATE-WRITTEN.   11/14/91.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*  RANDGEN - DETERMINISTIC PART-WEIGHT VARIANCE GENERATOR        *
001000*                                                                *
001100*  CALLED ONCE PER PART CREATED BY PARTMAC (SEE 300-CREATE-PART  *
001200*  THERE) TO SUPPLY THE NEXT PSEUDO-RANDOM FRACTION, 0 <= R < 1, *
001300*  USED IN THE WEIGHT-VARIANCE FORMULA.  THE GENERATOR IS A      *
001400*  SMALL LINEAR-CONGRUENTIAL SEQUENCE SO A GIVEN RUN CARD DECK   *
001500*  ALWAYS PRODUCES THE SAME WEIGHTS - REQUIRED BY QA FOR BATCH   *
001600*  RECONCILIATION, SEE ADLB2201.  THE SEED IS HELD IN THIS       *
001700*  PROGRAM'S OWN WORKING-STORAGE AND CARRIES FORWARD FROM CALL   *
001800*  TO CALL FOR THE LIFE OF THE RUN UNIT - SAME TRICK SAMOS3/     *
001900*  SAMII3 USE FOR WS-FIRST-TIME-SW.  DO NOT CODE THIS PROGRAM    *
002000*  WITH THE INITIAL ATTRIBUTE OR THE SEED WILL RESET EVERY CALL. *
002100*                                                                *
002200*  CHANGE LOG:                                                  *
002300*  11/14/91  RSK  ADLB2201  ORIGINAL PROGRAM - REPLACES THE      *
002400*                          PLANT FLOOR SPREADSHEET RANDOM        *
002500*                          COLUMN FORMERLY USED FOR WEIGH        *
002600*                          SCALE CALIBRATION RUNS.               *
002700*  04/02/92  RSK  ADLB2240  WIDENED WORK FIELDS - PRODUCT/SUM    *
002800*                          WAS TRUNCATING ON THE NIGHT SHIFT     *
002900*                          LARGE-LOT RUN.                        *
003000*  09/30/93  DMS  ADLB2618  MODULUS CHANGED FROM 9973 TO 10007   *
003100*                          (PRIOR MODULUS WAS NOT PRIME, SHORT   *
003200*                          CYCLE OBSERVED ON LONG DAY COUNTS).   *
003300*  02/08/99  RSK  Y2K0017   REVIEWED FOR YEAR 2000 - PROGRAM     *
003400*                          CARRIES NO DATE FIELDS, NO CHANGE     *
003500*                          REQUIRED, SIGNED OFF.                 *
003600*  06/19/14  WCT  ADLB3410  ADDED RG-SEED-SPLIT REDEFINES FOR    *
003700*                          THE APA WORKSHOP DUMP READS - DOES    *
003800*                          NOT AFFECT GENERATED SEQUENCE.        *
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS DIGIT-CLASS IS '0' THRU '9'.
004600 INPUT-OUTPUT SECTION.
004700******************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100 01  RG-SEED-FIELDS.
005200     05  RG-SEED                        PIC 9(05)   COMP
005300                                         VALUE 07919.
005400     05  FILLER                         PIC X(04)   VALUE SPACES.
005500*
005600 01  RG-SEED-SPLIT REDEFINES RG-SEED-FIELDS.
005700     05  RG-SEED-HI                     PIC 9(01).
005800     05  RG-SEED-LO                     PIC 9(04).
005900     05  FILLER                         PIC X(04).
005950*
005960 01  RG-SEED-DUMP REDEFINES RG-SEED-FIELDS.
005970     05  FILLER                         PIC X(09).
006000*
006100 01  RG-WORK-FIELDS.
006200     05  RG-WORK-PRODUCT                PIC 9(07)   COMP.
006300     05  RG-WORK-QUOTIENT               PIC 9(07)   COMP.
006400     05  FILLER                         PIC X(04)   VALUE SPACES.
006500*
006600 01  RG-WORK-FIELDS-ALPHA REDEFINES RG-WORK-FIELDS.
006700     05  FILLER                         PIC X(14).
006800*****************************************************************
006900 LINKAGE SECTION.
007000*
007100 01  RANDGEN-PARMS.
007200     05  RG-RANDOM-VALUE                PIC 9V9999  COMP-3.
007300     05  FILLER                         PIC X(04).
007400*****************************************************************
007500 PROCEDURE DIVISION USING RANDGEN-PARMS.
007600*
007700 000-MAIN.
007800*
007900     PERFORM 100-NEXT-SEED THRU 100-EXIT.
008000     PERFORM 200-SCALE-TO-FRACTION THRU 200-EXIT.
008100     GOBACK.
008200*
008300******************************************************************
008400*    ADVANCE THE LCG ONE STEP - SEED = (SEED * 31 + 7) MOD 10007 *
008500*    KEPT SMALL ON PURPOSE SO RG-WORK-PRODUCT NEVER OVERFLOWS    *
008600*    A PIC 9(07) COMP WORD.  SEE ADLB2618 FOR THE MODULUS CHOICE.*
008700******************************************************************
008800 100-NEXT-SEED.
008900*
009000     COMPUTE RG-WORK-PRODUCT = (RG-SEED * 31) + 7.
009100     DIVIDE RG-WORK-PRODUCT BY 10007
009200         GIVING RG-WORK-QUOTIENT
009300         REMAINDER RG-SEED.
009400*
009500 100-EXIT.
009600     EXIT.
009700*
009800******************************************************************
009900*    EXPRESS THE SEED AS A FRACTION IN THE RANGE 0 <= R < 1      *
010000******************************************************************
010100 200-SCALE-TO-FRACTION.
010200*
010300     COMPUTE RG-RANDOM-VALUE ROUNDED = RG-SEED / 10007.
010400*
010500 200-EXIT.
010600     EXIT.
010700*
010800*  END OF PROGRAM RANDGEN
