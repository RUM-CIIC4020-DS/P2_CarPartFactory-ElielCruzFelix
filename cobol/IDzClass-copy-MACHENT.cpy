000100******************************************************************
000200*    COPYBOOK:  MACHENT                                          *
000300*    ELEMENTARY ITEMS FOR ONE PRODUCTION-MACHINE / PART-TYPE     *
000400*    ENTRY.  THE CONSUMING PROGRAM SUPPLIES THE WRAPPER LEVEL -  *
000500*    CARFACT OCCURS THIS LIST 20 TIMES FOR ITS MACHINE TABLE,    *
000600*    PARTMAC COPIES IT ONCE AS ITS LINKAGE-SECTION PARAMETER.    *
000700*    THE TOP LEVEL OF THIS LIST IS 10 SO EITHER CALLER CAN       *
000800*    WRAP IT AT ITS OWN NEXT LEVEL DOWN (01 OR AN OCCURS 05).    *
000900*                                                                *
001000*    11/14/02  RSK  ADLB2201  ORIGINAL COPYBOOK FOR C01M/C01P    *
001100*    03/02/09  DMS  ADLB2971  ADDED BELT-SLOT TABLE FOR BELT     *
001200*                             LATENCY REWORK                    *
001300*    06/19/14  WCT  ADLB3410  WIDENED MACH-NAME TO X(20)         *
001400*    02/08/99  RSK  Y2K0017   DATE FIELDS REVIEWED - NO 2-DIGIT  *
001500*                             YEAR FIELDS IN THIS COPYBOOK       *
001600******************************************************************
001700*        ---  FIELDS CARRIED FROM THE MACHINE/PART SETUP CARD ---
001800     10  MACH-ID                       PIC 9(04).
001900     10  MACH-ID-ALPHA REDEFINES MACH-ID
002000                                        PIC X(04).
002100     10  MACH-NAME                     PIC X(20).
002200     10  MACH-WEIGHT-NOM                PIC 9(03)V99.
002300     10  MACH-WEIGHT-ERR                PIC 9(01)V99.
002400     10  MACH-PERIOD                    PIC 9(03).
002500     10  MACH-DEFECT-MOD                PIC 9(03).
002600*        ---  RUNNING COUNTERS, KEPT FOR THE LIFE OF THE RUN  ---
002700     10  MACH-TOTAL-PRODUCED            PIC 9(07)   COMP.
002800     10  MACH-DEFECTIVE-CT              PIC 9(07)   COMP.
002900     10  MACH-INVENTORY-CT              PIC 9(07)   COMP.
003000     10  MACH-TICK-COUNT                PIC 9(07)   COMP.
003100*        ---  TEN-SLOT CONVEYOR BELT, FIXED CAPACITY PER SPEC  ---
003200     10  MACH-BELT-HEAD                 PIC 9(02)   COMP.
003300     10  MACH-BELT-SLOTS.
003400         15  MACH-BELT-SLOT OCCURS 10 TIMES.
003500             20  BELT-FILLED-SW         PIC X(01).
003600                 88  BELT-IS-FILLED            VALUE 'Y'.
003700                 88  BELT-IS-EMPTY             VALUE 'N'.
003800             20  BELT-PART-WEIGHT       PIC 9(03)V99.
003900             20  BELT-PART-DEFECT-SW    PIC X(01).
004000                 88  BELT-PART-IS-DEFECTIVE    VALUE 'Y'.
004100             20  FILLER                 PIC X(02).
004200     10  FILLER                         PIC X(10).
