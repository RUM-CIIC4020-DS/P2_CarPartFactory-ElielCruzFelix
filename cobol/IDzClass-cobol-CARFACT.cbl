000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CARFACT.
000300 AUTHOR.         J R FULLER.
000400 INSTALLATION.   ADVANCED DIE AND LATHE BENCHWORKS.
000500 DATE-WRITTEN.   03/22/90.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*  CARFACT - CAR PART FACTORY PRODUCTION/ORDER SIMULATION       *
001000*                                                                *
001100*  DRIVER PROGRAM FOR THE SHOP-FLOOR PRODUCTION MODEL.  READS   *
001200*  THE MACHINE/PART SETUP DECK AND THE CUSTOMER ORDER DECK,     *
001300*  RUNS A SIMULATED PRODUCTION RUN OF D DAYS BY M MINUTES (READ *
001400*  FROM A ONE-LINE PARM CARD ON SYSIN), THEN FILLS CUSTOMER     *
001500*  ORDERS AGAINST THE RESULTING INVENTORY AND PRINTS THE RUN    *
001600*  REPORT.  ONE CALL TO PARTMAC PER MACHINE PER SIMULATED       *
001700*  MINUTE DOES THE ACTUAL PRODUCTION WORK - SEE THAT PROGRAM    *
001800*  FOR THE TIMER/BELT/WEIGHT/DEFECT LOGIC.                      *
001900*                                                                *
002000*  CHANGE LOG:                                                  *
002100*  03/22/90  JRF  ADLB1804  ORIGINAL PROGRAM - REPLACES THE      *
002200*                          MANUAL PRODUCTION PLANNING WORK-      *
002300*                          SHEETS FORMERLY KEPT ON THE SHOP      *
002400*                          FLOOR CLIPBOARD.                      *
002500*  11/14/91  RSK  ADLB2201  HOOKED UP THE NEW PARTMAC/RANDGEN    *
002600*                          CALLED SUBPROGRAMS FOR THE MINUTE-    *
002700*                          BY-MINUTE SIMULATION - DROPPED THE    *
002800*                          OLD FIXED-YIELD-PER-DAY ESTIMATE.     *
002900*  04/02/92  RSK  ADLB2240  WIDENED THE MACHINE TABLE TO 20      *
003000*                          ENTRIES - 12 WAS NOT ENOUGH ONCE      *
003100*                          THE WELD LINE WAS ADDED.              *
003200*  09/30/93  DMS  ADLB2618  ORDER TABLE WIDENED TO 30 ENTRIES.   *
003300*                          REQUESTED-PARTS PARSING REWRITTEN TO  *
003400*                          SUM DUPLICATE PART IDS ON ONE ORDER   *
003500*                          RATHER THAN REJECT THE LINE.          *
003600*  02/08/99  RSK  Y2K0017   YEAR 2000 REVIEW - PROGRAM CARRIES   *
003700*                          NO DATE FIELD BEYOND THE RUN-TIME     *
003800*                          PARM CARD, NO CHANGE REQUIRED,        *
003900*                          SIGNED OFF.                           *
004000*  06/19/14  WCT  ADLB3410  WIDENED THE MACHINE-NAME AND         *
004100*                          CUSTOMER-NAME FIELDS ON THE REPORT    *
004200*                          LINES TO MATCH THE WIDER COPYBOOK     *
004300*                          FIELDS.                                *
004400*  08/11/16  WCT  ADLB3522  ADDED WS-SIM-CONTROLS-ALPHA          *
004500*                          REDEFINES FOR THE APA WORKSHOP DUMP   *
004600*                          READS, SAME AS RANDGEN - DOES NOT     *
004700*                          AFFECT THE RUN.                        *
004800*  03/04/21  KLB  ADLB3697  FIXED REQUESTED-PARTS SUMMING LOOP -  *
004900*                          225/226 WERE STEPPING A SUBSCRIPT     *
005000*                          THAT WAS NEVER DECLARED.  ALSO ADDED  *
005100*                          010-CHECK-FILE-OPENS TO CATCH A BAD   *
005200*                          DD FOR ANY OF THE THREE CARF FILES -  *
005300*                          THIS SHOP HAS NO RUN-TIME PATH PARM,  *
005400*                          SO A FAILED OPEN IS HOW WE CATCH IT.  *
005500*                          RETURN-CODE NOW GOES OUT NON-ZERO ON  *
005600*                          A BAD PATH OR A REJECTED PARM CARD    *
005700*                          INSTEAD OF ALWAYS ZERO.               *
005800*  11/19/24  KLB  ADLB3731  ADDED ORGANIZATION IS LINE           *
005900*                          SEQUENTIAL TO ALL THREE SELECTS -     *
006000*                          CSV/REPORT FILES ARE NEWLINE TEXT,    *
006100*                          NOT FIXED-BLOCK QSAM.  DROPPED THE    *
006200*                          NOW-MEANINGLESS RECORDING MODE AND    *
006300*                          BLOCK CONTAINS CLAUSES.  PADDED OUT   *
006400*                          THE PROCEDURE DIVISION COMMENTS -     *
006500*                          AUDIT FOUND TOO MANY PARAGRAPHS WITH  *
006600*                          NO EXPLANATION OF WHAT THEY DO.       *
006700******************************************************************
006800*        ---  ENVIRONMENT DIVISION  ---
006900*    THE THREE UT-S- LOGICAL NAMES BELOW ARE ALLOCATED BY DD
007000*    STATEMENT IN THE RUN JCL, SAME AS EVERY OTHER PROGRAM IN
007100*    THIS SHOP - THIS PROGRAM HAS NO RUN-TIME PATH PARM OF ITS
007200*    OWN.  SEE 010-CHECK-FILE-OPENS FOR WHAT HAPPENS WHEN A DD
007300*    IS MISSING OR POINTS AT THE WRONG THING.
007400 ENVIRONMENT DIVISION.
007500
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.   IBM-390.
007800 OBJECT-COMPUTER.   IBM-390.
007900 SPECIAL-NAMES.
008000     CLASS DIGIT-CLASS IS '0' THRU '9'.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500*    ALL THREE FILES ARE NEWLINE-DELIMITED TEXT (CSV IN, REPORT
008600*    OUT) SO THEY RUN LINE SEQUENTIAL, NOT CARD-IMAGE QSAM.
008700     SELECT MI-MACHINE-FILE ASSIGN TO UT-S-CARFMACH
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-MACH-FILE-STATUS.
009000     SELECT MI-ORDER-FILE   ASSIGN TO UT-S-CARFORDR
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-ORDER-FILE-STATUS.
009300     SELECT MATB-OUTPUT-RPT ASSIGN TO UT-S-CARFREPT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS WS-RPT-FILE-STATUS.
009600
009700
009800*        ---  FILE/TABLE DATA  ---
009900 DATA DIVISION.
010000
010100 FILE SECTION.
010200
010300*    SETUP DECK - ONE HEADING CARD, THEN ONE CARD PER MACHINE:
010400*    ID,NAME,NOMINAL-WEIGHT,WEIGHT-ERROR,TICK-PERIOD,DEFECT-MOD.
010500 FD  MI-MACHINE-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 80 CHARACTERS
010800     DATA RECORD IS MI-MACHINE-RECORD.
010900
011000 01  MI-MACHINE-RECORD                PIC X(80).
011100
011200*    CUSTOMER ORDER DECK - ONE HEADING CARD, THEN ONE CARD PER
011300*    ORDER: ID,CUSTOMER-NAME,REQUESTED-PARTS-STRING.  A BLANK
011400*    CARD ENDS THE DECK - SEE 205-PROCESS-ONE-ORDER.
011500 FD  MI-ORDER-FILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 90 CHARACTERS
011800     DATA RECORD IS MI-ORDER-RECORD.
011900
012000 01  MI-ORDER-RECORD                  PIC X(90).
012100
012200*    THE PRINTED RUN REPORT - MACHINE PRODUCTION SECTION FOLLOWED
012300*    BY THE ORDER FULFILLMENT SECTION.  SEE 700-PRINT-REPORT.
012400 FD  MATB-OUTPUT-RPT
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 110 CHARACTERS
012700     DATA RECORD IS MATB-OUTPUT-REP-LINE.
012800
012900 01  MATB-OUTPUT-REP-LINE             PIC X(110).
013000
013100
013200 WORKING-STORAGE SECTION.
013300
013400*        ---  RUN-TIME SWITCHES  ---
013500*    EOF AND RECORD/PARM VALIDITY FLAGS FOR THE TWO INPUT FILES
013600*    AND THE EDIT/PARSE WORK PARAGRAPHS BELOW.  'YES'/'NO' STYLE
013700*    TO MATCH THE REST OF THE SHOP'S PROGRAMS.
013800*        ---  PROGRAM SWITCHES  ---
013900*    ALL THE 88-LEVEL TESTS THE PROCEDURE DIVISION RUNS ON ARE
014000*    COLLECTED HERE RATHER THAN LEFT SCATTERED PARAGRAPH BY
014100*    PARAGRAPH.
014200 01  PROGRAM-INDICATOR-SWITCHES.
014300     05  WS-EOF-MACHINE-SW            PIC X(03)   VALUE 'NO '.
014400         88  EOF-MACHINE                          VALUE 'YES'.
014500     05  WS-EOF-ORDER-SW              PIC X(03)   VALUE 'NO '.
014600         88  EOF-ORDER                             VALUE 'YES'.
014700     05  WS-MACH-REC-OK-SW            PIC X(03)   VALUE 'YES'.
014800         88  MACH-REC-OK                           VALUE 'YES'.
014900         88  MACH-REC-BAD                          VALUE 'NO '.
015000     05  WS-PARMS-OK-SW               PIC X(03)   VALUE 'YES'.
015100         88  PARMS-OK                              VALUE 'YES'.
015200         88  PARMS-BAD                             VALUE 'NO '.
015300     05  WS-MACH-FOUND-SW             PIC X(03)   VALUE SPACES.
015400         88  MACH-FOUND                            VALUE 'YES'.
015500         88  MACH-NOT-FOUND                        VALUE 'NO '.
015600     05  WS-ORDER-FULFILL-SW          PIC X(03)   VALUE SPACES.
015700         88  ORDER-FULFILLABLE                     VALUE 'YES'.
015800         88  ORDER-NOT-FULFILLABLE                 VALUE 'NO '.
015900     05  WS-EDIT-OK-SW                PIC X(03)   VALUE SPACES.
016000         88  WS-EDIT-IS-OK                         VALUE 'YES'.
016100         88  WS-EDIT-IS-BAD                        VALUE 'NO '.
016200     05  WS-DEC-OK-SW                 PIC X(03)   VALUE SPACES.
016300         88  WS-DEC-IS-OK                          VALUE 'YES'.
016400         88  WS-DEC-IS-BAD                         VALUE 'NO '.
016500     05  WS-REQ-FOUND-SW              PIC X(03)   VALUE SPACES.
016600         88  REQ-ITEM-FOUND                        VALUE 'YES'.
016700         88  REQ-ITEM-NOT-FOUND                    VALUE 'NO '.
016800*    SET BY 010-CHECK-FILE-OPENS - THIS SHOP HAS NO RUN-TIME PATH
016900*    PARM, SO A BAD DD SHOWS UP HERE INSTEAD.
017000     05  WS-FILE-PATHS-OK-SW          PIC X(03)   VALUE SPACES.
017100         88  FILE-PATHS-OK                         VALUE 'YES'.
017200         88  FILE-PATHS-BAD                        VALUE 'NO '.
017300     05  FILLER                       PIC X(02).
017400
017500*        ---  DD ALLOCATION STATUS  ---
017600*    FILE STATUS FOR EACH UT-S- FILE.  A NON-'00' STATUS ON THE
017700*    OPEN MEANS THE DD IS MISSING OR BAD - SEE 010-CHECK-FILE-
017800*    OPENS, WHICH IS THIS PROGRAM'S EQUIVALENT OF A FILE-PATH
017900*    VALIDATION CHECK.
018000 01  WS-FILE-STATUS-FIELDS.
018100     05  WS-MACH-FILE-STATUS          PIC X(02)   VALUE SPACES.
018200         88  WS-MACH-FILE-OK                       VALUE '00'.
018300     05  WS-ORDER-FILE-STATUS         PIC X(02)   VALUE SPACES.
018400         88  WS-ORDER-FILE-OK                      VALUE '00'.
018500     05  WS-RPT-FILE-STATUS           PIC X(02)   VALUE SPACES.
018600         88  WS-RPT-FILE-OK                        VALUE '00'.
018700     05  FILLER                       PIC X(02).
018800
018900*        ---  TABLE SUBSCRIPTS AND ROW COUNTS  ---
019000 01  WS-TABLE-CONTROLS.
019100     05  WS-MACHINE-COUNT             PIC 9(03)   COMP.
019200     05  WS-ORDER-COUNT               PIC 9(03)   COMP.
019300     05  WS-SLOT-IDX                  PIC 9(02)   COMP.
019400*    SHARED BY THE DUPLICATE-PART-ID SCAN AT ORDER-LOAD TIME
019500*    (225/226) AND THE FULFILLMENT-TIME WALK OF AN ORDER'S
019600*    REQUESTED-ITEM LIST (520/525/530/540/545) - THE TWO NEVER
019700*    RUN AT THE SAME TIME FOR ONE ORDER SO ONE SCRATCH FIELD
019800*    DOES FOR BOTH.
019900     05  WS-REQ-ITEM-SUB              PIC 9(02)   COMP.
020000     05  FILLER                       PIC X(02).
020100
020200*        ---  MACHINE TABLE  ---
020300*    ONE ENTRY PER SETUP CARD - DOUBLES AS THE PART CATALOG
020400*    (KEYED BY MACH-ID) AND THE INVENTORY (MACH-INVENTORY-CT).
020500 01  WS-MACHINE-TABLE.
020600     05  WS-MACHINE-ENTRY  OCCURS 20 TIMES
020700                           INDEXED BY WS-MACH-INDEX.
020800         COPY MACHENT.
020900
021000*        ---  ORDER TABLE  ---
021100*    ONE ENTRY PER CUSTOMER ORDER CARD, IN THE ORDER THE CARDS
021200*    WERE READ - FULFILLMENT AND THE REPORT BOTH WALK IT IN
021300*    THIS SAME SEQUENCE (FIRST-COME-FIRST-SERVED).
021400 01  WS-ORDER-TABLE.
021500     05  WS-ORDER-ENTRY    OCCURS 30 TIMES
021600                           INDEXED BY WS-ORDER-INDEX.
021700         COPY ORDENT.
021800
021900*        ---  SHARED CSV-NUMERIC-TOKEN EDIT WORK AREA  ---
022000*    A SHORTER-THAN-FIELD TOKEN UNSTRUNG INTO WS-EDIT-RAW IS
022100*    LEFT-JUSTIFIED AND SPACE-PADDED.  WE FIND ITS TRUE LENGTH,
022200*    MOVE ONLY THAT MUCH INTO THE NUMERIC RESULT FIELD (WHICH
022300*    RIGHT-JUSTIFIES AND ZERO-FILLS ON A NUMERIC MOVE), THEN
022400*    TEST THE ALPHA REDEFINITION OF THE RESULT FOR NUMERIC -
022500*    ANY STRAY NON-DIGIT CHARACTER IN THE TOKEN SHOWS UP THERE.
022600 01  WS-EDIT-WORK.
022700     05  WS-EDIT-RAW                  PIC X(10)   VALUE SPACES.
022800     05  WS-EDIT-LEN                  PIC 9(02)   COMP.
022900     05  WS-EDIT-RESULT                PIC 9(07).
023000     05  WS-EDIT-RESULT-ALPHA REDEFINES WS-EDIT-RESULT
023100                                        PIC X(07).
023200     05  FILLER                       PIC X(02).
023300
023400*        ---  SHARED CSV-DECIMAL-TOKEN EDIT WORK AREA  ---
023500*    INTEGER AND FRACTION HALVES ARE SPLIT ON THE DECIMAL POINT
023600*    AND EACH RUN THROUGH 150-EDIT-INTEGER-TOKEN IN TURN - SEE
023700*    160-EDIT-DECIMAL-TOKEN.
023800 01  WS-DEC-WORK.
023900     05  WS-DEC-SOURCE                PIC X(10)   VALUE SPACES.
024000     05  WS-DEC-INT-PART              PIC X(05)   VALUE SPACES.
024100     05  WS-DEC-FRAC-PART             PIC X(05)   VALUE SPACES.
024200     05  WS-DEC-INT-RESULT            PIC 9(05).
024300     05  WS-DEC-FRAC-RESULT           PIC 9(05).
024400     05  WS-DEC-RESULT                PIC 9(05)V99.
024500     05  WS-DEC-RESULT-ALPHA REDEFINES WS-DEC-RESULT
024600                                        PIC X(07).
024700     05  FILLER                       PIC X(02).
024800
024900*        ---  RAW UNSTRUNG MACHINE CSV TOKENS  ---
025000 01  WS-MACH-CSV-TOKENS.
025100     05  WS-MACH-TOK-ID               PIC X(10)   VALUE SPACES.
025200     05  WS-MACH-TOK-NAME             PIC X(20)   VALUE SPACES.
025300     05  WS-MACH-TOK-WEIGHT           PIC X(10)   VALUE SPACES.
025400     05  WS-MACH-TOK-ERROR            PIC X(10)   VALUE SPACES.
025500     05  WS-MACH-TOK-PERIOD           PIC X(10)   VALUE SPACES.
025600     05  WS-MACH-TOK-DEFECT           PIC X(10)   VALUE SPACES.
025700     05  FILLER                       PIC X(02).
025800
025900*        ---  ONE MACHINE RECORD, EDITED AND AWAITING STORAGE  ---
026000*    110-VALIDATE-MACHINE-REC BUILDS THIS AREA FIELD BY FIELD;
026100*    120-STORE-MACHINE-ENTRY MOVES IT INTO THE TABLE ROW AS A
026200*    UNIT ONCE EVERY FIELD HAS PASSED EDIT.
026300 01  WS-MACH-PENDING.
026400     05  WS-MACH-PEND-ID              PIC 9(04).
026500     05  WS-MACH-PEND-NAME            PIC X(20).
026600     05  WS-MACH-PEND-WEIGHT          PIC 9(03)V99.
026700     05  WS-MACH-PEND-ERROR           PIC 9(01)V99.
026800     05  WS-MACH-PEND-PERIOD          PIC 9(03).
026900     05  WS-MACH-PEND-DEFECT          PIC 9(03).
027000     05  FILLER                       PIC X(02).
027100
027200*        ---  RAW UNSTRUNG ORDER CSV TOKENS  ---
027300 01  WS-ORDER-CSV-TOKENS.
027400     05  WS-ORD-TOK-ID                PIC X(10)   VALUE SPACES.
027500     05  WS-ORD-TOK-NAME              PIC X(20)   VALUE SPACES.
027600     05  WS-ORD-TOK-REQUESTED         PIC X(60)   VALUE SPACES.
027700     05  FILLER                       PIC X(02).
027800
027900*        ---  REQUESTED-PARTS STRING PARSE WORK AREA  ---
028000*    220-PARSE-REQUESTED-PARTS WALKS WS-REQ-FULL-STRING ONE
028100*    (ID QTY) PAIR AT A TIME USING WS-REQ-POINTER; EACH PAIR IS
028200*    STRIPPED OF ITS PARENTHESES IN 222-PARSE-ONE-PAIR AND SPLIT
028300*    ON THE BLANK BETWEEN ID AND QTY.
028400 01  WS-REQ-PARSE-WORK.
028500     05  WS-REQ-FULL-STRING           PIC X(60)   VALUE SPACES.
028600     05  WS-REQ-LEN                   PIC 9(02)   COMP.
028700     05  WS-REQ-POINTER               PIC 9(02)   COMP.
028800     05  WS-REQ-PAIR-TOKEN            PIC X(20)   VALUE SPACES.
028900     05  WS-REQ-PAIR-STRIPPED-1       PIC X(20)   VALUE SPACES.
029000     05  WS-REQ-PAIR-STRIPPED-2       PIC X(20)   VALUE SPACES.
029100     05  WS-REQ-ID-TOKEN              PIC X(10)   VALUE SPACES.
029200     05  WS-REQ-QTY-TOKEN             PIC X(10)   VALUE SPACES.
029300     05  WS-REQ-PART-ID-RESULT        PIC 9(04).
029400     05  WS-REQ-QTY-RESULT            PIC 9(05)   COMP.
029500     05  FILLER                       PIC X(02).
029600
029700*        ---  SIMULATION DAY/MINUTE CONTROLS  ---
029800 01  WS-SIM-CONTROLS.
029900     05  WS-SIM-DAYS                  PIC 9(05)   COMP.
030000     05  WS-SIM-MINUTES               PIC 9(05)   COMP.
030100     05  WS-DAY-SUB                   PIC 9(05)   COMP.
030200     05  WS-MINUTE-SUB                PIC 9(05)   COMP.
030300     05  FILLER                       PIC X(02).
030400
030500*    DUMP-ONLY VIEW OF THE SIM CONTROLS, SAME IDEA AS RANDGEN'S
030600*    RG-SEED-DUMP - LETS THE APA WORKSHOP DUMP JOB READ THIS
030700*    AREA AS ONE ALPHANUMERIC FIELD WITHOUT A PICTURE MISMATCH.
030800 01  WS-SIM-CONTROLS-ALPHA REDEFINES WS-SIM-CONTROLS.
030900     05  FILLER                       PIC X(22).
031000
031100*        ---  RUN-TIME PARM CARD (SYSIN)  ---
031200 01  WS-PARM-CARD.
031300     05  WS-PARM-INPUT                PIC X(20)   VALUE SPACES.
031400     05  WS-PARM-DAYS-TOKEN           PIC X(10)   VALUE SPACES.
031500     05  WS-PARM-MINUTES-TOKEN        PIC X(10)   VALUE SPACES.
031600     05  FILLER                       PIC X(02).
031700
031800*        ---  CALL 'PARTMAC' MODE FLAG  ---
031900 01  WS-PARTMAC-LINKAGE.
032000     05  WS-PARTMAC-MODE              PIC X(01).
032100     05  FILLER                       PIC X(03).
032200
032300*    ONE-LINE SYSOUT MESSAGE FOR 050-ERROR-DISPLAY - EVERY
032400*    REJECT/SKIP PATH IN THE PROGRAM MOVES ITS TEXT HERE FIRST.
032500 01  WS-ERROR-MESSAGE-EL              PIC X(80)   VALUE SPACES.
032600
032700*        ---  PROGRAM REPORT LINES  ---
032800*    PRINTED ON MATB-OUTPUT-RPT BY 700-PRINT-REPORT AND ITS
032900*    CHILD PARAGRAPHS.  TITLE AND BLANK LINES FIRST, THEN THE
033000*    TWO SECTION HEADINGS, THEN THE TWO DETAIL LINE LAYOUTS.
033100
033200*    RUN TITLE - ONE PER REPORT.
033300 01  RPT-TITLE-LINE.
033400     05  FILLER            PIC X(24)  VALUE SPACES.
033500     05  FILLER            PIC X(30)  VALUE 'REPORT'.
033600     05  FILLER            PIC X(56)  VALUE SPACES.
033700
033800*    SPACER LINE BETWEEN SECTIONS.
033900 01  RPT-BLANK-LINE                   PIC X(110)  VALUE SPACES.
034000
034100*    MACHINE-PRODUCTION SECTION HEADING.
034200 01  RPT-MACHINES-HDR.
034300     05  FILLER            PIC X(30)
034400              VALUE 'Parts Produced per Machine'.
034500     05  FILLER            PIC X(80)  VALUE SPACES.
034600
034700*    ORDER-FULFILLMENT SECTION HEADING.
034800 01  RPT-ORDERS-HDR.
034900     05  FILLER            PIC X(10)  VALUE 'ORDERS'.
035000     05  FILLER            PIC X(100) VALUE SPACES.
035100
035200*    ONE LINE PER MACHINE: ID, NAME, TOTAL PRODUCED, AND THE
035300*    POST-FULFILLMENT DEFECTIVE/INVENTORY COUNTS.
035400 01  RPT-MACHINE-LINE.
035500     05  FILLER            PIC X(08)  VALUE 'Machine '.
035600     05  RPT-MACH-ID       PIC ZZZ9.
035700     05  FILLER            PIC X(01)  VALUE SPACE.
035800     05  FILLER            PIC X(09)  VALUE 'Produced:'.
035900     05  FILLER            PIC X(01)  VALUE SPACE.
036000     05  RPT-MACH-NAME     PIC X(20).
036100     05  FILLER            PIC X(01)  VALUE SPACE.
036200     05  RPT-MACH-TOTAL    PIC ZZZZZZ9.
036300     05  FILLER            PIC X(02)  VALUE SPACES.
036400     05  FILLER            PIC X(01)  VALUE '('.
036500     05  RPT-MACH-DEFECT   PIC ZZZZZZ9.
036600     05  FILLER            PIC X(10)  VALUE ' defective'.
036700     05  FILLER            PIC X(01)  VALUE ')'.
036800     05  FILLER            PIC X(02)  VALUE SPACES.
036900     05  FILLER            PIC X(01)  VALUE '('.
037000     05  RPT-MACH-INV      PIC ZZZZZZ9.
037100     05  FILLER            PIC X(13)  VALUE ' in inventory'.
037200     05  FILLER            PIC X(01)  VALUE ')'.
037300     05  FILLER            PIC X(05)  VALUE SPACES.
037400
037500*    ONE LINE PER ORDER: ID, CUSTOMER, COUNT OF DISTINCT PART
037600*    TYPES REQUESTED, AND FINAL FULFILLED/PENDING STATUS.
037700 01  RPT-ORDER-LINE.
037800     05  RPT-ORDER-ID      PIC ZZZ9.
037900     05  FILLER            PIC X(01)  VALUE SPACE.
038000     05  RPT-ORDER-NAME    PIC X(20).
038100     05  FILLER            PIC X(01)  VALUE SPACE.
038200     05  RPT-ORDER-DISTINCT PIC ZZ9.
038300     05  FILLER            PIC X(01)  VALUE SPACE.
038400     05  RPT-ORDER-STATUS  PIC X(09).
038500     05  FILLER            PIC X(70)  VALUE SPACES.
038600
038700*****************************************************************
038800 PROCEDURE DIVISION.
038900
039000******************************************************************
039100*    MAINLINE.  OPEN THE TWO CSV INPUT FILES AND THE REPORT      *
039200*    OUTPUT FILE, CONFIRM ALL THREE DDS ARE GOOD, LOAD MACHINES  *
039300*    AND ORDERS, VALIDATE THE SIMULATION PARM CARD, THEN (IF     *
039400*    EVERYTHING CHECKED OUT) RUN THE SIMULATION, FILL ORDERS     *
039500*    AND PRINT THE REPORT.  RETURN-CODE GOES OUT NON-ZERO IF     *
039600*    EITHER A FILE PATH OR THE PARM CARD WAS REJECTED.           *
039700******************************************************************
039800 000-MAINLINE SECTION.
039900*
040000     OPEN INPUT  MI-MACHINE-FILE
040100                 MI-ORDER-FILE
040200          OUTPUT MATB-OUTPUT-RPT.
040300     PERFORM 010-CHECK-FILE-OPENS THRU 010-EXIT.
040400     IF FILE-PATHS-OK
040500        PERFORM 100-LOAD-MACHINES THRU 100-EXIT
040600        PERFORM 200-LOAD-ORDERS   THRU 200-EXIT
040700        PERFORM 300-VALIDATE-SIM-PARMS THRU 300-EXIT
040800        IF PARMS-OK
040900           PERFORM 400-RUN-SIMULATION THRU 400-EXIT
041000           PERFORM 500-PROCESS-ORDERS THRU 500-EXIT
041100           PERFORM 700-PRINT-REPORT   THRU 700-EXIT
041200        END-IF
041300     END-IF.
041400     CLOSE MI-MACHINE-FILE
041500           MI-ORDER-FILE
041600           MATB-OUTPUT-RPT.
041700*    A BAD FILE PATH OR A REJECTED PARM CARD BOTH COUNT AS AN
041800*    ABNORMAL RUN FOR JCL STEP-CONDITIONING PURPOSES.
041900     IF FILE-PATHS-BAD OR PARMS-BAD
042000        MOVE 4 TO RETURN-CODE
042100     ELSE
042200        MOVE ZERO TO RETURN-CODE
042300     END-IF.
042400     GOBACK.
042500*
042600******************************************************************
042700*    CONFIRM ALL THREE CARF FILES OPENED CLEAN.  THIS SHOP'S     *
042800*    FILES ARE BOUND BY JCL DD STATEMENT, NOT A RUN-TIME PATH    *
042900*    STRING, SO A MISSING OR BAD DD (FILE STATUS NOT '00' RIGHT  *
043000*    AFTER THE OPEN) IS THE EQUIVALENT OF A BAD FILE PATH.       *
043100******************************************************************
043200 010-CHECK-FILE-OPENS.
043300*
043400     SET FILE-PATHS-OK TO TRUE.
043500     IF NOT WS-MACH-FILE-OK
043600        MOVE '** ERROR **  MACHINE INPUT FILE PATH BAD OR NOT FOUND'
043700             TO WS-ERROR-MESSAGE-EL
043800        PERFORM 050-ERROR-DISPLAY THRU 050-EXIT
043900        SET FILE-PATHS-BAD TO TRUE
044000     END-IF.
044100     IF NOT WS-ORDER-FILE-OK
044200        MOVE '** ERROR **  ORDER INPUT FILE PATH BAD OR NOT FOUND'
044300             TO WS-ERROR-MESSAGE-EL
044400        PERFORM 050-ERROR-DISPLAY THRU 050-EXIT
044500        SET FILE-PATHS-BAD TO TRUE
044600     END-IF.
044700     IF NOT WS-RPT-FILE-OK
044800        MOVE '** ERROR **  REPORT OUTPUT FILE PATH BAD OR NOT FOUND'
044900             TO WS-ERROR-MESSAGE-EL
045000        PERFORM 050-ERROR-DISPLAY THRU 050-EXIT
045100        SET FILE-PATHS-BAD TO TRUE
045200     END-IF.
045300*
045400 010-EXIT.
045500     EXIT.
045600*
045700*    COMMON ONE-LINE-TO-SYSOUT ERROR DISPLAY - EVERY REJECT/SKIP
045800*    PATH IN THIS PROGRAM MOVES ITS MESSAGE TO WS-ERROR-MESSAGE-EL
045900*    AND PERFORMS THIS PARAGRAPH RATHER THAN CODING ITS OWN DISPLAY.
046000 050-ERROR-DISPLAY.
046100*
046200     DISPLAY WS-ERROR-MESSAGE-EL.
046300*
046400 050-EXIT.
046500     EXIT.
046600*
046700
046800******************************************************************
046900*    LOAD MACHINE/PART SETUP CARDS INTO THE MACHINE TABLE.  ONE  *
047000*    LINE THAT WON'T PARSE AS NUMERIC IS REPORTED AND SKIPPED -  *
047100*    IT DOES NOT STOP THE LOAD.                                  *
047200******************************************************************
047300 100-LOAD-MACHINES.
047400*
047500     PERFORM 800-READ-MACHINE THRU 800-EXIT.
047600     IF NOT EOF-MACHINE
047700        PERFORM 095-SKIP-MACHINE-HEADER THRU 095-EXIT.
047800     PERFORM 105-PROCESS-ONE-MACHINE THRU 105-EXIT
047900        UNTIL EOF-MACHINE.
048000*
048100 100-EXIT.
048200     EXIT.
048300*
048400*    THE FIRST LINE OF THE MACHINE DECK IS A COLUMN-HEADING CARD,
048500*    NOT DATA - THROW IT AWAY BEFORE THE MAIN READ LOOP STARTS.
048600 095-SKIP-MACHINE-HEADER.
048700*
048800     PERFORM 800-READ-MACHINE THRU 800-EXIT.
048900*
049000 095-EXIT.
049100     EXIT.
049200*
049300*    ONE MACHINE CARD - EDIT IT, FILE IT OR REPORT IT, THEN
049400*    READ THE NEXT ONE.  THE READ-AHEAD IS DONE HERE RATHER THAN
049500*    AT THE TOP OF THE LOOP SO 100-LOAD-MACHINES' PERFORM...UNTIL
049600*    SEES AN UP-TO-DATE EOF SWITCH EVERY TIME IT TESTS.
049700 105-PROCESS-ONE-MACHINE.
049800*
049900     PERFORM 110-VALIDATE-MACHINE-REC THRU 110-EXIT.
050000     IF MACH-REC-OK
050100        PERFORM 120-STORE-MACHINE-ENTRY THRU 120-EXIT
050200     ELSE
050300        PERFORM 115-REPORT-BAD-MACHINE THRU 115-EXIT.
050400     PERFORM 800-READ-MACHINE THRU 800-EXIT.
050500*
050600 105-EXIT.
050700     EXIT.
050800*
050900*    SPLIT THE CSV LINE ON COMMAS, THEN RUN EACH NUMERIC-LOOKING
051000*    FIELD THROUGH THE SHARED TOKEN EDITORS (150/160).  ANY ONE
051100*    FIELD FAILING EDIT SETS MACH-REC-BAD BUT WE STILL EDIT THE
051200*    REST, SO 115-REPORT-BAD-MACHINE HAS THE WHOLE CARD TO SHOW
051300*    ON SYSOUT.  NOTE THE NAME FIELD IS NOT NUMERIC-EDITED - IT
051400*    IS MOVED STRAIGHT ACROSS AND CAN BE ANY TEXT THE CARD HOLDS.
051500 110-VALIDATE-MACHINE-REC.
051600*
051700     SET MACH-REC-OK TO TRUE.
051800     UNSTRING MI-MACHINE-RECORD DELIMITED BY ','
051900         INTO WS-MACH-TOK-ID   WS-MACH-TOK-NAME
052000              WS-MACH-TOK-WEIGHT WS-MACH-TOK-ERROR
052100              WS-MACH-TOK-PERIOD WS-MACH-TOK-DEFECT.
052200     MOVE WS-MACH-TOK-NAME TO WS-MACH-PEND-NAME.
052300*
052400*    MACHINE ID - WHOLE NUMBER.
052500     MOVE WS-MACH-TOK-ID TO WS-EDIT-RAW.
052600     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
052700     IF WS-EDIT-IS-BAD
052800        SET MACH-REC-BAD TO TRUE.
052900     MOVE WS-EDIT-RESULT TO WS-MACH-PEND-ID.
053000*
053100*    TICK PERIOD - WHOLE NUMBER.
053200     MOVE WS-MACH-TOK-PERIOD TO WS-EDIT-RAW.
053300     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
053400     IF WS-EDIT-IS-BAD
053500        SET MACH-REC-BAD TO TRUE.
053600     MOVE WS-EDIT-RESULT TO WS-MACH-PEND-PERIOD.
053700*
053800*    DEFECT MODULUS - WHOLE NUMBER.
053900     MOVE WS-MACH-TOK-DEFECT TO WS-EDIT-RAW.
054000     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
054100     IF WS-EDIT-IS-BAD
054200        SET MACH-REC-BAD TO TRUE.
054300     MOVE WS-EDIT-RESULT TO WS-MACH-PEND-DEFECT.
054400*
054500*    NOMINAL WEIGHT - DECIMAL.
054600     MOVE WS-MACH-TOK-WEIGHT TO WS-DEC-SOURCE.
054700     PERFORM 160-EDIT-DECIMAL-TOKEN THRU 160-EXIT.
054800     IF WS-DEC-IS-BAD
054900        SET MACH-REC-BAD TO TRUE.
055000     MOVE WS-DEC-RESULT TO WS-MACH-PEND-WEIGHT.
055100*
055200*    WEIGHT ERROR MARGIN - DECIMAL.
055300     MOVE WS-MACH-TOK-ERROR TO WS-DEC-SOURCE.
055400     PERFORM 160-EDIT-DECIMAL-TOKEN THRU 160-EXIT.
055500     IF WS-DEC-IS-BAD
055600        SET MACH-REC-BAD TO TRUE.
055700     MOVE WS-DEC-RESULT TO WS-MACH-PEND-ERROR.
055800*
055900 110-EXIT.
056000     EXIT.
056100*
056200*    ONE OR MORE FIELDS ON THE CARD FAILED NUMERIC EDIT - TELL
056300*    SYSOUT WHICH CARD AND MOVE ON WITHOUT ADDING IT TO THE TABLE.
056400 115-REPORT-BAD-MACHINE.
056500*
056600     MOVE '** ERROR **  MACHINE RECORD NOT NUMERIC, SKIPPED'
056700          TO WS-ERROR-MESSAGE-EL.
056800     PERFORM 050-ERROR-DISPLAY THRU 050-EXIT.
056900     DISPLAY MI-MACHINE-RECORD.
057000*
057100 115-EXIT.
057200     EXIT.
057300*
057400*    ALL FIELDS EDITED CLEAN - APPEND THE PENDING MACHINE TO THE
057500*    TABLE, ZERO ITS RUNNING COUNTERS, AND CLEAR ITS TEN BELT
057600*    SLOTS SO PARTMAC STARTS IT WITH AN EMPTY CONVEYOR.  THE
057700*    TABLE ROW NUMBER DOUBLES AS WS-MACHINE-COUNT'S NEW VALUE -
057800*    ENTRIES ARE NEVER DELETED OR REORDERED ONCE STORED.
057900 120-STORE-MACHINE-ENTRY.
058000*
058100     ADD 1 TO WS-MACHINE-COUNT.
058200     SET WS-MACH-INDEX TO WS-MACHINE-COUNT.
058300     MOVE WS-MACH-PEND-ID     TO MACH-ID (WS-MACH-INDEX).
058400     MOVE WS-MACH-PEND-NAME   TO MACH-NAME (WS-MACH-INDEX).
058500     MOVE WS-MACH-PEND-WEIGHT TO MACH-WEIGHT-NOM (WS-MACH-INDEX).
058600     MOVE WS-MACH-PEND-ERROR  TO MACH-WEIGHT-ERR (WS-MACH-INDEX).
058700     MOVE WS-MACH-PEND-PERIOD TO MACH-PERIOD (WS-MACH-INDEX).
058800     MOVE WS-MACH-PEND-DEFECT TO MACH-DEFECT-MOD (WS-MACH-INDEX).
058900     MOVE ZERO TO MACH-TOTAL-PRODUCED (WS-MACH-INDEX)
059000                  MACH-DEFECTIVE-CT   (WS-MACH-INDEX)
059100                  MACH-INVENTORY-CT   (WS-MACH-INDEX)
059200                  MACH-TICK-COUNT     (WS-MACH-INDEX)
059300                  MACH-BELT-HEAD      (WS-MACH-INDEX).
059400     MOVE 1 TO WS-SLOT-IDX.
059500     PERFORM 125-CLEAR-ONE-NEW-BELT-SLOT THRU 125-EXIT
059600        UNTIL WS-SLOT-IDX > 10.
059700*
059800 120-EXIT.
059900     EXIT.
060000*
060100*    ONE OF THE TEN BELT SLOTS - MARK IT EMPTY SO PARTMAC'S
060200*    100-ADVANCE-TIMER HAS NOTHING BUT AIR TO FIND UNTIL THE
060300*    MACHINE ITSELF LOADS A PIECE ONTO IT.
060400 125-CLEAR-ONE-NEW-BELT-SLOT.
060500*
060600     SET BELT-IS-EMPTY (WS-MACH-INDEX, WS-SLOT-IDX) TO TRUE.
060700     ADD 1 TO WS-SLOT-IDX.
060800*
060900 125-EXIT.
061000     EXIT.
061100*
061200
061300******************************************************************
061400*    EDIT ONE PLAIN-INTEGER CSV TOKEN.  CALLER MOVES THE RAW     *
061500*    UNSTRUNG TOKEN INTO WS-EDIT-RAW FIRST.  SHARED BY THE       *
061600*    MACHINE, PARM-CARD, AND REQUESTED-PARTS EDITORS.            *
061700******************************************************************
061800 150-EDIT-INTEGER-TOKEN.
061900*
062000     MOVE ZERO TO WS-EDIT-LEN.
062100     INSPECT WS-EDIT-RAW TALLYING WS-EDIT-LEN
062200         FOR CHARACTERS BEFORE INITIAL SPACE.
062300     IF WS-EDIT-LEN = ZERO
062400        SET WS-EDIT-IS-BAD TO TRUE
062500     ELSE
062600*        RIGHT-JUSTIFY/ZERO-FILL BY MOVING ONLY THE TRUE-LENGTH
062700*        SLICE INTO THE NUMERIC RESULT, THEN CHECK ITS ALPHA
062800*        REDEFINITION FOR STRAY NON-DIGIT CHARACTERS.
062900        MOVE ZERO TO WS-EDIT-RESULT
063000        MOVE WS-EDIT-RAW (1:WS-EDIT-LEN) TO WS-EDIT-RESULT
063100        IF WS-EDIT-RESULT-ALPHA IS NUMERIC
063200           SET WS-EDIT-IS-OK TO TRUE
063300        ELSE
063400           SET WS-EDIT-IS-BAD TO TRUE
063500        END-IF
063600     END-IF.
063700*
063800 150-EXIT.
063900     EXIT.
064000*
064100
064200******************************************************************
064300*    EDIT ONE DECIMAL CSV TOKEN (INTEGER.FRACTION).  CALLER      *
064400*    MOVES THE RAW TOKEN INTO WS-DEC-SOURCE FIRST.  THE TWO      *
064500*    HALVES ARE EACH RUN THROUGH 150-EDIT-INTEGER-TOKEN SO WE    *
064600*    DO NOT KEEP TWO COPIES OF THE SAME EDIT LOGIC.              *
064700******************************************************************
064800 160-EDIT-DECIMAL-TOKEN.
064900*
065000     MOVE SPACES TO WS-DEC-INT-PART WS-DEC-FRAC-PART.
065100     UNSTRING WS-DEC-SOURCE DELIMITED BY '.'
065200         INTO WS-DEC-INT-PART WS-DEC-FRAC-PART.
065300     MOVE WS-DEC-INT-PART TO WS-EDIT-RAW.
065400     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
065500     IF WS-EDIT-IS-BAD
065600        SET WS-DEC-IS-BAD TO TRUE
065700     ELSE
065800        MOVE WS-EDIT-RESULT TO WS-DEC-INT-RESULT
065900        MOVE WS-DEC-FRAC-PART TO WS-EDIT-RAW
066000        PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT
066100        IF WS-EDIT-IS-BAD
066200           SET WS-DEC-IS-BAD TO TRUE
066300        ELSE
066400*            FRACTION DIGITS ARE HUNDREDTHS REGARDLESS OF HOW
066500*            MANY DIGITS THE CARD ACTUALLY CARRIED.
066600           MOVE WS-EDIT-RESULT TO WS-DEC-FRAC-RESULT
066700           COMPUTE WS-DEC-RESULT ROUNDED =
066800               WS-DEC-INT-RESULT + (WS-DEC-FRAC-RESULT / 100)
066900           SET WS-DEC-IS-OK TO TRUE
067000        END-IF
067100     END-IF.
067200*
067300 160-EXIT.
067400     EXIT.
067500*
067600
067700******************************************************************
067800*    LOAD THE CUSTOMER ORDER CARDS.  STOPS AT THE FIRST BLANK    *
067900*    LINE RATHER THAN AT PHYSICAL END OF FILE.                   *
068000******************************************************************
068100 200-LOAD-ORDERS.
068200*
068300     PERFORM 810-READ-ORDER THRU 810-EXIT.
068400     IF NOT EOF-ORDER
068500        PERFORM 195-SKIP-ORDER-HEADER THRU 195-EXIT.
068600     PERFORM 205-PROCESS-ONE-ORDER THRU 205-EXIT
068700        UNTIL EOF-ORDER.
068800*
068900 200-EXIT.
069000     EXIT.
069100*
069200*    SAME IDEA AS 095-SKIP-MACHINE-HEADER - THROW AWAY THE
069300*    COLUMN-HEADING CARD AT THE TOP OF THE ORDER DECK.
069400 195-SKIP-ORDER-HEADER.
069500*
069600     PERFORM 810-READ-ORDER THRU 810-EXIT.
069700*
069800 195-EXIT.
069900     EXIT.
070000*
070100*    A BLANK RECORD MARKS THE END OF THE ORDER DECK BEFORE
070200*    PHYSICAL EOF (THE ORDER FILE MAY CARRY TRAILER CARDS) -
070300*    TEST FOR IT HERE RATHER THAN RELYING ON THE READ AT-END.
070400 205-PROCESS-ONE-ORDER.
070500*
070600     IF MI-ORDER-RECORD = SPACES
070700        SET EOF-ORDER TO TRUE
070800     ELSE
070900        PERFORM 210-STORE-ORDER-ENTRY THRU 210-EXIT
071000        PERFORM 810-READ-ORDER THRU 810-EXIT.
071100*
071200 205-EXIT.
071300     EXIT.
071400*
071500*    SPLIT THE ORDER CARD INTO ID, CUSTOMER NAME, AND THE RAW
071600*    REQUESTED-PARTS STRING; KEEP THE RAW STRING ON THE TABLE ROW
071700*    (ORD-REQUESTED-RAW) FOR AN OPERATOR DUMP IF ONE IS EVER
071800*    NEEDED, THEN HAND IT TO 220-PARSE-REQUESTED-PARTS TO BREAK
071900*    OUT THE INDIVIDUAL PART-ID/QUANTITY PAIRS.
072000 210-STORE-ORDER-ENTRY.
072100*
072200     ADD 1 TO WS-ORDER-COUNT.
072300     SET WS-ORDER-INDEX TO WS-ORDER-COUNT.
072400     UNSTRING MI-ORDER-RECORD DELIMITED BY ','
072500         INTO WS-ORD-TOK-ID WS-ORD-TOK-NAME WS-ORD-TOK-REQUESTED.
072600     MOVE WS-ORD-TOK-NAME TO ORD-CUSTOMER-NAME (WS-ORDER-INDEX).
072700     MOVE WS-ORD-TOK-ID TO WS-EDIT-RAW.
072800     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
072900     MOVE WS-EDIT-RESULT TO ORD-ID (WS-ORDER-INDEX).
073000     MOVE WS-ORD-TOK-REQUESTED TO ORD-REQUESTED-RAW (WS-ORDER-INDEX).
073100     MOVE WS-ORD-TOK-REQUESTED TO WS-REQ-FULL-STRING.
073200     MOVE ZERO TO ORD-DISTINCT-CT (WS-ORDER-INDEX).
073300     SET ORD-IS-PENDING (WS-ORDER-INDEX) TO TRUE.
073400     PERFORM 220-PARSE-REQUESTED-PARTS THRU 220-EXIT.
073500*
073600 210-EXIT.
073700     EXIT.
073800*
073900
074000******************************************************************
074100*    PARSE THE REQUESTED-PARTS STRING: (ID QTY)-(ID QTY)-...     *
074200*    DUPLICATE PART IDS WITHIN ONE ORDER ARE SUMMED, NOT         *
074300*    REJECTED OR KEPT AS SEPARATE LINES - SEE THE ADLB2618       *
074400*    CHANGE-LOG ENTRY ABOVE.  THE NUMBER OF PAIRS IS NOT KNOWN   *
074500*    UP FRONT SO THE LOOP RUNS UNTIL THE WORKING POINTER PASSES  *
074600*    THE TRIMMED LENGTH OF THE STRING RATHER THAN A FIXED COUNT. *
074700******************************************************************
074800 220-PARSE-REQUESTED-PARTS.
074900*
075000     PERFORM 230-FIND-REQUESTED-LENGTH THRU 230-EXIT.
075100     MOVE 1 TO WS-REQ-POINTER.
075200     PERFORM 222-PARSE-ONE-PAIR THRU 222-EXIT
075300        UNTIL WS-REQ-POINTER > WS-REQ-LEN.
075400*
075500 220-EXIT.
075600     EXIT.
075700*
075800*    ONE (ID QTY) PAIR: UNSTRING OFF THE STRING AT THE '-'
075900*    DELIMITER, THEN PEEL THE '(' AND ')' AND SPLIT THE ID AND
076000*    QTY TOKENS ON THE BLANK BETWEEN THEM.
076100 222-PARSE-ONE-PAIR.
076200*
076300     UNSTRING WS-REQ-FULL-STRING DELIMITED BY '-'
076400         INTO WS-REQ-PAIR-TOKEN
076500         WITH POINTER WS-REQ-POINTER.
076600     UNSTRING WS-REQ-PAIR-TOKEN DELIMITED BY '('
076700         INTO WS-REQ-PAIR-STRIPPED-1 WS-REQ-PAIR-STRIPPED-2.
076800     UNSTRING WS-REQ-PAIR-STRIPPED-2 DELIMITED BY ')'
076900         INTO WS-REQ-PAIR-STRIPPED-1.
077000     UNSTRING WS-REQ-PAIR-STRIPPED-1 DELIMITED BY ' '
077100         INTO WS-REQ-ID-TOKEN WS-REQ-QTY-TOKEN.
077200     MOVE WS-REQ-ID-TOKEN TO WS-EDIT-RAW.
077300     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
077400     MOVE WS-EDIT-RESULT TO WS-REQ-PART-ID-RESULT.
077500     MOVE WS-REQ-QTY-TOKEN TO WS-EDIT-RAW.
077600     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
077700     MOVE WS-EDIT-RESULT TO WS-REQ-QTY-RESULT.
077800     PERFORM 225-ACCUMULATE-REQ-ITEM THRU 225-EXIT.
077900*
078000 222-EXIT.
078100     EXIT.
078200*
078300*    ADD THIS PAIR'S QUANTITY TO THE ORDER'S DISTINCT-PART-ID
078400*    LIST - IF THE PART ID IS ALREADY ON THE LIST (226 FOUND A
078500*    MATCH), ITS QUANTITY IS SUMMED IN PLACE; OTHERWISE A NEW
078600*    SLOT IS APPENDED.
078700 225-ACCUMULATE-REQ-ITEM.
078800*
078900     SET REQ-ITEM-NOT-FOUND TO TRUE.
079000     SET WS-REQ-ITEM-SUB TO 1.
079100     PERFORM 226-CHECK-ONE-REQ-SLOT THRU 226-EXIT
079200        UNTIL WS-REQ-ITEM-SUB > ORD-DISTINCT-CT (WS-ORDER-INDEX)
079300           OR REQ-ITEM-FOUND.
079400     IF REQ-ITEM-NOT-FOUND
079500        ADD 1 TO ORD-DISTINCT-CT (WS-ORDER-INDEX)
079600        MOVE WS-REQ-PART-ID-RESULT TO ORD-REQ-PART-ID
079700            (WS-ORDER-INDEX, ORD-DISTINCT-CT (WS-ORDER-INDEX))
079800        MOVE WS-REQ-QTY-RESULT TO ORD-REQ-QTY
079900            (WS-ORDER-INDEX, ORD-DISTINCT-CT (WS-ORDER-INDEX)).
080000*
080100 225-EXIT.
080200     EXIT.
080300*
080400*    TEST ONE EXISTING DISTINCT-PART-ID SLOT AGAINST THE PAIR
080500*    JUST PARSED - MATCH MEANS SUM THE QUANTITY AND STOP;
080600*    NO MATCH MEANS STEP TO THE NEXT SLOT.
080700 226-CHECK-ONE-REQ-SLOT.
080800*
080900     IF ORD-REQ-PART-ID (WS-ORDER-INDEX, WS-REQ-ITEM-SUB)
081000        = WS-REQ-PART-ID-RESULT
081100        ADD WS-REQ-QTY-RESULT TO
081200            ORD-REQ-QTY (WS-ORDER-INDEX, WS-REQ-ITEM-SUB)
081300        SET REQ-ITEM-FOUND TO TRUE
081400     ELSE
081500        ADD 1 TO WS-REQ-ITEM-SUB.
081600*
081700 226-EXIT.
081800     EXIT.
081900*
082000*    THE REQUESTED STRING IS LEFT-JUSTIFIED AND SPACE-PADDED TO
082100*    60 CHARACTERS - TRIM TRAILING SPACES SO THE '-' SPLIT IN
082200*    222-PARSE-ONE-PAIR DOES NOT SEE A PHANTOM LAST PAIR.
082300 230-FIND-REQUESTED-LENGTH.
082400*
082500     MOVE 60 TO WS-REQ-LEN.
082600     PERFORM 232-TRIM-ONE-CHAR THRU 232-EXIT
082700        UNTIL WS-REQ-LEN = ZERO
082800           OR WS-REQ-FULL-STRING (WS-REQ-LEN:1) NOT = SPACE.
082900*
083000 230-EXIT.
083100     EXIT.
083200*
083300 232-TRIM-ONE-CHAR.
083400*
083500     SUBTRACT 1 FROM WS-REQ-LEN.
083600*
083700 232-EXIT.
083800     EXIT.
083900*
084000
084100******************************************************************
084200*    VALIDATE THE RUN-TIME PARM CARD (SYSIN): "DDD,MMM" - DAYS   *
084300*    AND MINUTES PER DAY.  BOTH MUST BE GREATER THAN ZERO.  A    *
084400*    FAILING PARM CARD STOPS THE RUN AFTER THE MACHINE AND       *
084500*    ORDER LOADS (SEE 000-MAINLINE) RATHER THAN BLOWING UP       *
084600*    INSIDE THE SIMULATION WITH A ZERO-DAY OR ZERO-MINUTE LOOP.  *
084700******************************************************************
084800 300-VALIDATE-SIM-PARMS.
084900*
085000     SET PARMS-OK TO TRUE.
085100     ACCEPT WS-PARM-INPUT FROM SYSIN.
085200     UNSTRING WS-PARM-INPUT DELIMITED BY ','
085300         INTO WS-PARM-DAYS-TOKEN WS-PARM-MINUTES-TOKEN.
085400*
085500*    DAYS MUST EDIT CLEAN AND BE NON-ZERO.
085600     MOVE WS-PARM-DAYS-TOKEN TO WS-EDIT-RAW.
085700     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
085800     IF WS-EDIT-IS-BAD OR WS-EDIT-RESULT = ZERO
085900        MOVE '** ERROR **  Days must be greater than 0'
086000             TO WS-ERROR-MESSAGE-EL
086100        PERFORM 050-ERROR-DISPLAY THRU 050-EXIT
086200        SET PARMS-BAD TO TRUE
086300     ELSE
086400        MOVE WS-EDIT-RESULT TO WS-SIM-DAYS.
086500*
086600*    MINUTES-PER-DAY MUST EDIT CLEAN AND BE NON-ZERO.
086700     MOVE WS-PARM-MINUTES-TOKEN TO WS-EDIT-RAW.
086800     PERFORM 150-EDIT-INTEGER-TOKEN THRU 150-EXIT.
086900     IF WS-EDIT-IS-BAD OR WS-EDIT-RESULT = ZERO
087000        MOVE '** ERROR **  Minutes must be greater than 0'
087100             TO WS-ERROR-MESSAGE-EL
087200        PERFORM 050-ERROR-DISPLAY THRU 050-EXIT
087300        SET PARMS-BAD TO TRUE
087400     ELSE
087500        MOVE WS-EDIT-RESULT TO WS-SIM-MINUTES.
087600*
087700 300-EXIT.
087800     EXIT.
087900*
088000
088100******************************************************************
088200*    RUN THE DAY/MINUTE SIMULATION.  TOTAL OF WS-SIM-DAYS TIMES  *
088300*    WS-SIM-MINUTES CALLS TO PARTMAC IN MODE 'T' (ONE PER        *
088400*    MACHINE PER MINUTE), PLUS ONE CALL IN MODE 'D' PER MACHINE  *
088500*    AT THE END OF EACH DAY TO DRAIN THE BELT.  NO INVENTORY IS  *
088600*    TAKEN AWAY FROM ANY MACHINE DURING THIS PARAGRAPH - ORDER   *
088700*    FULFILLMENT DOES NOT START UNTIL THE LAST DAY HAS FINISHED. *
088800******************************************************************
088900 400-RUN-SIMULATION.
089000*
089100     SET WS-DAY-SUB TO 1.
089200     PERFORM 410-RUN-ONE-DAY THRU 410-EXIT
089300        UNTIL WS-DAY-SUB > WS-SIM-DAYS.
089400*
089500 400-EXIT.
089600     EXIT.
089700*
089800*    ONE SIMULATED DAY: RUN EVERY MINUTE, THEN DRAIN EVERY
089900*    MACHINE'S BELT AT THE END OF THE DAY.
090000 410-RUN-ONE-DAY.
090100*
090200     SET WS-MINUTE-SUB TO 1.
090300     PERFORM 415-RUN-ONE-MINUTE THRU 415-EXIT
090400        UNTIL WS-MINUTE-SUB > WS-SIM-MINUTES.
090500     PERFORM 450-END-OF-DAY THRU 450-EXIT.
090600     ADD 1 TO WS-DAY-SUB.
090700*
090800 410-EXIT.
090900     EXIT.
091000*
091100*    ONE SIMULATED MINUTE WITHIN THE CURRENT DAY.
091200 415-RUN-ONE-MINUTE.
091300*
091400     PERFORM 420-TICK-ALL-MACHINES THRU 420-EXIT.
091500     ADD 1 TO WS-MINUTE-SUB.
091600*
091700 415-EXIT.
091800     EXIT.
091900*
092000*    EVERY MACHINE GETS ONE TICK THIS MINUTE, IN TABLE ORDER.
092100 420-TICK-ALL-MACHINES.
092200*
092300     SET WS-MACH-INDEX TO 1.
092400     PERFORM 425-TICK-ONE-MACHINE THRU 425-EXIT
092500        UNTIL WS-MACH-INDEX > WS-MACHINE-COUNT.
092600*
092700 420-EXIT.
092800     EXIT.
092900*
093000*    ONE MACHINE, ONE MINUTE - PARTMAC OWNS THE TIMER/BELT LOGIC
093100*    FOR THE ENTRY WE PASS IT.
093200 425-TICK-ONE-MACHINE.
093300*
093400     MOVE 'T' TO WS-PARTMAC-MODE.
093500     CALL 'PARTMAC' USING WS-PARTMAC-MODE
093600                          WS-MACHINE-ENTRY (WS-MACH-INDEX).
093700     SET WS-MACH-INDEX UP BY 1.
093800*
093900 425-EXIT.
094000     EXIT.
094100*
094200*    EVERY MACHINE IS DRAINED ONCE, IN TABLE ORDER, AT MIDNIGHT.
094300 450-END-OF-DAY.
094400*
094500     SET WS-MACH-INDEX TO 1.
094600     PERFORM 455-DRAIN-ONE-MACHINE THRU 455-EXIT
094700        UNTIL WS-MACH-INDEX > WS-MACHINE-COUNT.
094800*
094900 450-EXIT.
095000     EXIT.
095100*
095200*    DRAIN MODE TELLS PARTMAC TO POST WHATEVER IS STILL ON THE
095300*    BELT RATHER THAN LET IT RIDE PAST MIDNIGHT.
095400 455-DRAIN-ONE-MACHINE.
095500*
095600     MOVE 'D' TO WS-PARTMAC-MODE.
095700     CALL 'PARTMAC' USING WS-PARTMAC-MODE
095800                          WS-MACHINE-ENTRY (WS-MACH-INDEX).
095900     SET WS-MACH-INDEX UP BY 1.
096000*
096100 455-EXIT.
096200     EXIT.
096300*
096400
096500******************************************************************
096600*    PROCESS ORDERS AFTER THE LAST DAY, IN INPUT ORDER.  ALL-OR- *
096700*    NOTHING: EVERY REQUESTED PART TYPE MUST HAVE ENOUGH         *
096800*    INVENTORY AT THE MOMENT THE ORDER IS CHECKED - AN ORDER     *
096900*    THAT FAILS IS LEFT PENDING, NOT PARTIALLY SHIPPED, AND AN   *
097000*    EARLIER ORDER'S DEDUCTIONS CAN MAKE A LATER ORDER FOR THE   *
097100*    SAME PART COME UP SHORT - THAT IS WHY THE TABLE IS WALKED   *
097200*    IN LOAD (FIRST-COME-FIRST-SERVED) ORDER AND NOT, SAY, BY    *
097300*    ORDER SIZE.                                                 *
097400******************************************************************
097500 500-PROCESS-ORDERS.
097600*
097700     SET WS-ORDER-INDEX TO 1.
097800     PERFORM 505-PROCESS-ONE-ORDER THRU 505-EXIT
097900        UNTIL WS-ORDER-INDEX > WS-ORDER-COUNT.
098000*
098100 500-EXIT.
098200     EXIT.
098300*
098400*    CHECK THE ORDER, APPLY IT IF FULFILLABLE, MARK ITS STATUS
098500*    EITHER WAY (A REJECTED ORDER STAYS PENDING).
098600 505-PROCESS-ONE-ORDER.
098700*
098800     PERFORM 520-CHECK-ORDER-FULFILLABLE THRU 520-EXIT.
098900     IF ORDER-FULFILLABLE
099000        PERFORM 540-APPLY-ORDER-FULFILLMENT THRU 540-EXIT
099100        SET ORD-IS-FULFILLED (WS-ORDER-INDEX) TO TRUE.
099200     SET WS-ORDER-INDEX UP BY 1.
099300*
099400 505-EXIT.
099500     EXIT.
099600*
099700*    WALK EVERY DISTINCT REQUESTED PART TYPE ON THE ORDER -
099800*    ONE MISSING MACHINE OR ONE SHORT INVENTORY COUNT FAILS THE
099900*    WHOLE ORDER (NO PARTIAL FULFILLMENT).
100000 520-CHECK-ORDER-FULFILLABLE.
100100*
100200     SET ORDER-FULFILLABLE TO TRUE.
100300     SET WS-REQ-ITEM-SUB TO 1.
100400     PERFORM 525-CHECK-ONE-REQ-ITEM THRU 525-EXIT
100500        UNTIL WS-REQ-ITEM-SUB > ORD-DISTINCT-CT (WS-ORDER-INDEX)
100600           OR ORDER-NOT-FULFILLABLE.
100700*
100800 520-EXIT.
100900     EXIT.
101000*
101100*    ONE REQUESTED PART TYPE - FAILS THE ORDER (VIA SET
101200*    ORDER-NOT-FULFILLABLE) ON A MISSING MACHINE OR SHORT COUNT,
101300*    THEN MOVES ON REGARDLESS SO 520'S UNTIL TEST CAN STOP THE
101400*    LOOP ON ITS NEXT PASS.
101500 525-CHECK-ONE-REQ-ITEM.
101600*
101700     PERFORM 530-FIND-MACHINE-FOR-PART THRU 530-EXIT.
101800     IF MACH-NOT-FOUND
101900        SET ORDER-NOT-FULFILLABLE TO TRUE
102000     ELSE
102100        IF MACH-INVENTORY-CT (WS-MACH-INDEX) <
102200           ORD-REQ-QTY (WS-ORDER-INDEX, WS-REQ-ITEM-SUB)
102300           SET ORDER-NOT-FULFILLABLE TO TRUE.
102400     ADD 1 TO WS-REQ-ITEM-SUB.
102500*
102600 525-EXIT.
102700     EXIT.
102800*
102900******************************************************************
103000*    FIND THE MACHINE TABLE ROW FOR THE PART ID AT THE CURRENT   *
103100*    WS-REQ-ITEM-SUB SLOT OF THE ORDER BEING PROCESSED.  SHARED  *
103200*    BY THE FULFILLABILITY CHECK AND THE DEDUCTION STEP - A      *
103300*    PART ID ON AN ORDER CARD THAT MATCHES NO MACHINE IN THE     *
103400*    SETUP DECK IS TREATED AS UNAVAILABLE, NOT AS AN ERROR.      *
103500******************************************************************
103600 530-FIND-MACHINE-FOR-PART.
103700*
103800     SET MACH-NOT-FOUND TO TRUE.
103900     SET WS-MACH-INDEX TO 1.
104000     SEARCH WS-MACHINE-ENTRY
104100         AT END
104200             SET MACH-NOT-FOUND TO TRUE
104300         WHEN MACH-ID (WS-MACH-INDEX) =
104400              ORD-REQ-PART-ID (WS-ORDER-INDEX, WS-REQ-ITEM-SUB)
104500             SET MACH-FOUND TO TRUE.
104600*
104700 530-EXIT.
104800     EXIT.
104900*
105000*    ORDER PASSED 520 - WALK THE SAME REQUESTED-ITEM LIST AGAIN
105100*    AND ACTUALLY DEDUCT THE INVENTORY THIS TIME.
105200 540-APPLY-ORDER-FULFILLMENT.
105300*
105400     SET WS-REQ-ITEM-SUB TO 1.
105500     PERFORM 545-DEDUCT-ONE-REQ-ITEM THRU 545-EXIT
105600        UNTIL WS-REQ-ITEM-SUB > ORD-DISTINCT-CT (WS-ORDER-INDEX).
105700*
105800 540-EXIT.
105900     EXIT.
106000*
106100*    520 ALREADY PROVED THIS SLOT'S MACHINE EXISTS AND HOLDS
106200*    ENOUGH INVENTORY - 530 IS CALLED AGAIN HERE RATHER THAN
106300*    CARRYING THE INDEX FORWARD BECAUSE WS-MACH-INDEX IS SHARED
106400*    SCRATCH AND MAY HAVE MOVED SINCE THE CHECK PASS.
106500 545-DEDUCT-ONE-REQ-ITEM.
106600*
106700     PERFORM 530-FIND-MACHINE-FOR-PART THRU 530-EXIT.
106800     SUBTRACT ORD-REQ-QTY (WS-ORDER-INDEX, WS-REQ-ITEM-SUB)
106900         FROM MACH-INVENTORY-CT (WS-MACH-INDEX).
107000     ADD 1 TO WS-REQ-ITEM-SUB.
107100*
107200 545-EXIT.
107300     EXIT.
107400*
107500
107600******************************************************************
107700*    PRINT THE RUN REPORT - MACHINE SECTION THEN ORDERS SECTION. *
107800*    COUNTS PRINTED ARE POST-FULFILLMENT INVENTORY LEVELS, SO    *
107900*    MACH-INVENTORY-CT REFLECTS WHATEVER WAS DEDUCTED BY         *
108000*    500-PROCESS-ORDERS BEFORE THIS PARAGRAPH EVER RUNS.  BOTH   *
108100*    SECTIONS ARE WALKED IN TABLE-LOAD (CARD) ORDER.             *
108200******************************************************************
108300 700-PRINT-REPORT.
108400*
108500     WRITE MATB-OUTPUT-REP-LINE FROM RPT-TITLE-LINE.
108600     WRITE MATB-OUTPUT-REP-LINE FROM RPT-BLANK-LINE.
108700     PERFORM 710-PRINT-MACHINE-SECTION THRU 710-EXIT.
108800     WRITE MATB-OUTPUT-REP-LINE FROM RPT-BLANK-LINE.
108900     PERFORM 750-PRINT-ORDERS-SECTION THRU 750-EXIT.
109000*
109100 700-EXIT.
109200     EXIT.
109300*
109400*    HEADING LINE THEN ONE DETAIL LINE PER MACHINE TABLE ROW.
109500 710-PRINT-MACHINE-SECTION.
109600*
109700     WRITE MATB-OUTPUT-REP-LINE FROM RPT-MACHINES-HDR.
109800     SET WS-MACH-INDEX TO 1.
109900     PERFORM 715-PRINT-ONE-MACHINE-LINE THRU 715-EXIT
110000        UNTIL WS-MACH-INDEX > WS-MACHINE-COUNT.
110100*
110200 710-EXIT.
110300     EXIT.
110400*
110500*    ONE PRINT LINE PER MACHINE TABLE ROW, IN LOAD ORDER.  THE
110600*    LINE IS REBUILT FROM SPACES EVERY TIME SO A SHORTER MACHINE
110700*    NAME ON A LATER ROW CANNOT LEAVE TRAILING CHARACTERS FROM
110800*    AN EARLIER, LONGER NAME.
110900 715-PRINT-ONE-MACHINE-LINE.
111000*
111100     MOVE SPACES TO RPT-MACHINE-LINE.
111200     MOVE MACH-ID (WS-MACH-INDEX) TO RPT-MACH-ID.
111300     MOVE MACH-NAME (WS-MACH-INDEX) TO RPT-MACH-NAME.
111400     MOVE MACH-TOTAL-PRODUCED (WS-MACH-INDEX) TO RPT-MACH-TOTAL.
111500     MOVE MACH-DEFECTIVE-CT (WS-MACH-INDEX) TO RPT-MACH-DEFECT.
111600     MOVE MACH-INVENTORY-CT (WS-MACH-INDEX) TO RPT-MACH-INV.
111700     WRITE MATB-OUTPUT-REP-LINE FROM RPT-MACHINE-LINE.
111800     SET WS-MACH-INDEX UP BY 1.
111900*
112000 715-EXIT.
112100     EXIT.
112200*
112300*    HEADING LINE THEN ONE DETAIL LINE PER ORDER TABLE ROW.
112400 750-PRINT-ORDERS-SECTION.
112500*
112600     WRITE MATB-OUTPUT-REP-LINE FROM RPT-ORDERS-HDR.
112700     SET WS-ORDER-INDEX TO 1.
112800     PERFORM 755-PRINT-ONE-ORDER-LINE THRU 755-EXIT
112900        UNTIL WS-ORDER-INDEX > WS-ORDER-COUNT.
113000*
113100 750-EXIT.
113200     EXIT.
113300*
113400*    ONE PRINT LINE PER ORDER TABLE ROW, IN LOAD ORDER (FIRST-
113500*    COME-FIRST-SERVED MATCHES THE FULFILLMENT SEQUENCE).  STATUS
113600*    IS WHATEVER 505-PROCESS-ONE-ORDER LEFT ON THE 88-LEVEL - AN
113700*    ORDER THAT WAS NEVER FULFILLABLE STAYS "PENDING" HERE.
113800 755-PRINT-ONE-ORDER-LINE.
113900*
114000     MOVE SPACES TO RPT-ORDER-LINE.
114100     MOVE ORD-ID (WS-ORDER-INDEX) TO RPT-ORDER-ID.
114200     MOVE ORD-CUSTOMER-NAME (WS-ORDER-INDEX) TO RPT-ORDER-NAME.
114300     MOVE ORD-DISTINCT-CT (WS-ORDER-INDEX) TO RPT-ORDER-DISTINCT.
114400     IF ORD-IS-FULFILLED (WS-ORDER-INDEX)
114500        MOVE 'FULFILLED' TO RPT-ORDER-STATUS
114600     ELSE
114700        MOVE 'PENDING  ' TO RPT-ORDER-STATUS.
114800     WRITE MATB-OUTPUT-REP-LINE FROM RPT-ORDER-LINE.
114900     SET WS-ORDER-INDEX UP BY 1.
115000*
115100 755-EXIT.
115200     EXIT.
115300*
115400
115500******************************************************************
115600*    READ PARAGRAPHS.  EACH GOES DIRECTLY TO ITS OWN EXIT ON     *
115700*    END OF FILE RATHER THAN FALLING THROUGH, SO THE CALLER'S    *
115800*    PERFORM...UNTIL ALWAYS SEES THE EOF SWITCH SET BEFORE THE   *
115900*    NEXT TEST OF THE LOOP CONDITION.                             *
116000******************************************************************
116100 800-READ-MACHINE.
116200*
116300     READ MI-MACHINE-FILE
116400         AT END SET EOF-MACHINE TO TRUE
116500                GO TO 800-EXIT.
116600*
116700 800-EXIT.
116800     EXIT.
116900*
117000 810-READ-ORDER.
117100*
117200     READ MI-ORDER-FILE
117300         AT END SET EOF-ORDER TO TRUE
117400                GO TO 810-EXIT.
117500*
117600 810-EXIT.
117700     EXIT.
117800*
117900
118000*  END OF PROGRAM CARFACT
