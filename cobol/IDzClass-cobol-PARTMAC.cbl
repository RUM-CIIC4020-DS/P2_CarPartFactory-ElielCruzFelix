000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PARTMAC.
000300 AUTHOR.         D M SUTTER.
000400 INSTALLATION.   ADVANCED DIE AND LATHE BENCHWORKS.
000500 DATE-WRITTEN.   11/14/91.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800******************************************************************
000900*  PARTMAC - ONE PRODUCTION MACHINE, ONE SIMULATED MINUTE        *
001000*                                                                *
001100*  CALLED BY CARFACT, SECTION 420-TICK-ALL-MACHINES, ONCE PER    *
001200*  MACHINE TABLE ENTRY FOR EVERY SIMULATED MINUTE (PARTMAC-MODE  *
001300*  = 'T'), AND AGAIN ONCE PER MACHINE AT THE END OF EVERY        *
001400*  SIMULATED DAY (PARTMAC-MODE = 'D') TO DRAIN WHATEVER IS LEFT  *
001500*  ON THE BELT.  ONE MACHINE-TABLE-ENTRY (COPY MACHENT) IS       *
001600*  PASSED BY REFERENCE SO THE TIMER COUNT, BELT CONTENTS AND     *
001700*  RUNNING COUNTERS CARRY FORWARD BETWEEN CALLS - CARFACT OWNS   *
001800*  THE STORAGE, THIS PROGRAM JUST ADVANCES IT ONE TICK AT A TIME.*
001900*                                                                *
002000*  THE TIMER IS JUST A TICK COUNTER TESTED WITH DIVIDE ...       *
002100*  REMAINDER AGAINST THE MACHINE'S PERIOD - NO ROTATING QUEUE    *
002200*  TABLE IS KEPT FOR IT, 100-ADVANCE-TIMER DOES THE WHOLE JOB    *
002300*  WITH ONE COMPUTE.  THE TEN-SLOT CONVEYOR BELT DOES NEED A     *
002400*  REAL TABLE BECAUSE ITS LATENCY CROSSES DAY BOUNDARIES - THAT  *
002500*  ONE LIVES IN MACHENT.                                        *
002600*                                                                *
002700*  CHANGE LOG:                                                  *
002800*  11/14/91  RSK  ADLB2201  ORIGINAL PROGRAM.                    *
002900*  04/02/92  RSK  ADLB2240  FIXED DEFECT TEST - WAS TESTING      *
003000*                          TOTAL-PRODUCED AFTER THE INCREMENT    *
003100*                          INSTEAD OF BEFORE, FIRST PART OF      *
003200*                          EVERY MACHINE WAS COMING OUT GOOD.    *
003300*  09/30/93  DMS  ADLB2618  END-OF-DAY DRAIN NOW POSTS COUNTS    *
003400*                          FOR EVERY FILLED SLOT, NOT JUST THE   *
003500*                          ONE AT THE CURRENT HEAD.              *
003600*  02/08/99  RSK  Y2K0017   REVIEWED FOR YEAR 2000 - PROGRAM     *
003700*                          CARRIES NO DATE FIELDS, NO CHANGE     *
003800*                          REQUIRED, SIGNED OFF.                 *
003900*  06/19/14  WCT  ADLB3410  WIDENED MACH-NAME FOLLOWING THE      *
004000*                          MACHENT CHANGE - NO LOGIC CHANGE.     *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.
004700     CLASS DIGIT-CLASS IS '0' THRU '9'.
004800 INPUT-OUTPUT SECTION.
004900******************************************************************
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  PARTMAC-SWITCHES.
005400     05  WS-TIMER-FIRED-SW              PIC X(01).
005500         88  WS-TIMER-FIRED                     VALUE 'Y'.
005600         88  WS-TIMER-NOT-FIRED                 VALUE 'N'.
005700     05  WS-NEXT-DEFECT-SW              PIC X(01).
005800         88  WS-NEXT-PART-DEFECTIVE             VALUE 'Y'.
005900         88  WS-NEXT-PART-GOOD                  VALUE 'N'.
006000     05  FILLER                         PIC X(02).
006100*
006200 01  WS-SLOT-CONTROL.
006300     05  WS-SLOT-IDX                    PIC 9(02)   COMP.
006400     05  FILLER                         PIC X(02).
006500*
006600 01  WS-TIMER-TEST.
006700     05  WS-TIMER-QUOTIENT              PIC 9(05)   COMP.
006800     05  WS-TIMER-REMAINDER             PIC 9(05)   COMP.
006900     05  FILLER                         PIC X(02).
007000*
007100 01  WS-TIMER-TEST-ALPHA REDEFINES WS-TIMER-TEST.
007200     05  FILLER                         PIC X(12).
007300*
007400 01  WS-DEFECT-TEST.
007500     05  WS-DEFECT-QUOTIENT             PIC 9(07)   COMP.
007600     05  WS-DEFECT-REMAINDER            PIC 9(07)   COMP.
007700     05  FILLER                         PIC X(02).
007800*
007900 01  WS-WEIGHT-CALC.
008000     05  WS-NEXT-WEIGHT                 PIC 9(03)V99.
008100     05  FILLER                         PIC X(04).
008200*
008300 01  WS-WEIGHT-CALC-ALPHA REDEFINES WS-WEIGHT-CALC.
008400     05  FILLER                         PIC X(09).
008500*
008600 01  WS-RANDGEN-PARMS.
008700     05  WS-RANDOM-VALUE                PIC 9V9999  COMP-3.
008800     05  FILLER                         PIC X(04).
008900******************************************************************
009000 LINKAGE SECTION.
009100*
009200 01  PARTMAC-MODE                       PIC X(01).
009300     88  PARTMAC-MODE-TICK                      VALUE 'T'.
009400     88  PARTMAC-MODE-DRAIN                     VALUE 'D'.
009500*
009600 01  MACHINE-TABLE-ENTRY.
009700     COPY MACHENT.
009800******************************************************************
009900 PROCEDURE DIVISION USING PARTMAC-MODE, MACHINE-TABLE-ENTRY.
010000*
010100 000-MAIN.
010200*
010300     EVALUATE TRUE
010400         WHEN PARTMAC-MODE-TICK
010500             PERFORM 100-ADVANCE-TIMER THRU 100-EXIT
010600             PERFORM 200-ADVANCE-BELT   THRU 200-EXIT
010700         WHEN PARTMAC-MODE-DRAIN
010800             PERFORM 400-DRAIN-BELT     THRU 400-EXIT
010900         WHEN OTHER
011000             DISPLAY '** ERROR **  PARTMAC CALLED WITH BAD MODE '
011100                 PARTMAC-MODE
011200     END-EVALUATE.
011300     GOBACK.
011400*
011500******************************************************************
011600*    ONE MORE MINUTE HAS PASSED FOR THIS MACHINE.  THE MACHINE   *
011700*    PRODUCES ON THE PERIOD-TH TICK AND EVERY PERIOD TICKS       *
011800*    AFTER THAT.                                                 *
011900******************************************************************
012000 100-ADVANCE-TIMER.
012100*
012200     ADD 1 TO MACH-TICK-COUNT.
012300     DIVIDE MACH-TICK-COUNT BY MACH-PERIOD
012400         GIVING WS-TIMER-QUOTIENT
012500         REMAINDER WS-TIMER-REMAINDER.
012600     IF WS-TIMER-REMAINDER = ZERO
012700         SET WS-TIMER-FIRED TO TRUE
012800     ELSE
012900         SET WS-TIMER-NOT-FIRED TO TRUE
013000     END-IF.
013100*
013200 100-EXIT.
013300     EXIT.
013400*
013500******************************************************************
013600*    DEQUEUE THE SLOT AT THE CURRENT HEAD - THAT IS THIS TICK'S  *
013700*    OUTPUT - THEN STORE THE NEW PART (OR AN EMPTY SLOT) IN ITS  *
013800*    PLACE AND ADVANCE THE HEAD.  A PART THEREFORE RIDES THE     *
013900*    BELT FOR EXACTLY TEN TICKS UNLESS THE DAY ENDS FIRST.       *
014000******************************************************************
014100 200-ADVANCE-BELT.
014200*
014300     IF MACH-BELT-HEAD = ZERO
014400         MOVE 1 TO MACH-BELT-HEAD
014500     END-IF.
014600     IF BELT-IS-FILLED (MACH-BELT-HEAD)
014700         PERFORM 250-POST-PART-OUT THRU 250-EXIT
014800     END-IF.
014900     IF WS-TIMER-FIRED
015000         PERFORM 300-CREATE-PART THRU 300-EXIT
015100         MOVE WS-NEXT-WEIGHT   TO BELT-PART-WEIGHT (MACH-BELT-HEAD)
015200         MOVE WS-NEXT-DEFECT-SW
015300                               TO BELT-PART-DEFECT-SW (MACH-BELT-HEAD)
015400         SET BELT-IS-FILLED (MACH-BELT-HEAD) TO TRUE
015500     ELSE
015600         SET BELT-IS-EMPTY (MACH-BELT-HEAD) TO TRUE
015700     END-IF.
015800     IF MACH-BELT-HEAD = 10
015900         MOVE 1 TO MACH-BELT-HEAD
016000     ELSE
016100         ADD 1 TO MACH-BELT-HEAD
016200     END-IF.
016300*
016400 200-EXIT.
016500     EXIT.
016600*
016700******************************************************************
016800*    A PART HAS JUST FALLEN OFF THE BELT INTO THE PRODUCTION     *
016900*    BIN.  DEFECTIVE PARTS ARE COUNTED AND DISCARDED, GOOD PARTS *
017000*    GO INTO INVENTORY.                                         *
017100*    (THE BIN ITSELF IS NOT KEPT AS A TABLE - EVERY PART THAT    *
017200*    ENTERS IT IS POSTED HERE OR IN 420-DRAIN-ONE-SLOT THE       *
017300*    MOMENT IT ARRIVES, WHICH ADDS UP TO THE SAME FINAL COUNTS.) *
017400******************************************************************
017500 250-POST-PART-OUT.
017600*
017700     IF BELT-PART-IS-DEFECTIVE (MACH-BELT-HEAD)
017800         ADD 1 TO MACH-DEFECTIVE-CT
017900     ELSE
018000         ADD 1 TO MACH-INVENTORY-CT
018100     END-IF.
018200*
018300 250-EXIT.
018400     EXIT.
018500*
018600******************************************************************
018700*    MAKE ONE NEW PART.  THE DEFECT TEST USES THE PRODUCED       *
018800*    COUNT AS IT STOOD BEFORE THIS PART - THAT IS WHY THE FIRST  *
018900*    PART OF EVERY MACHINE COMES OUT DEFECTIVE (ZERO MOD ANY     *
019000*    CHANCE-DEFECTIVE IS ZERO).  SEE ADLB2240 - DO NOT MOVE THE  *
019100*    ADD 1 TO MACH-TOTAL-PRODUCED ABOVE THE DIVIDE.              *
019200******************************************************************
019300 300-CREATE-PART.
019400*
019500     DIVIDE MACH-TOTAL-PRODUCED BY MACH-DEFECT-MOD
019600         GIVING WS-DEFECT-QUOTIENT
019700         REMAINDER WS-DEFECT-REMAINDER.
019800     IF WS-DEFECT-REMAINDER = ZERO
019900         SET WS-NEXT-PART-DEFECTIVE TO TRUE
020000     ELSE
020100         SET WS-NEXT-PART-GOOD TO TRUE
020200     END-IF.
020300     ADD 1 TO MACH-TOTAL-PRODUCED.
020400     CALL 'RANDGEN' USING WS-RANDGEN-PARMS.
020500     COMPUTE WS-NEXT-WEIGHT ROUNDED =
020600         MACH-WEIGHT-NOM - MACH-WEIGHT-ERR
020700         + (2 * MACH-WEIGHT-ERR * WS-RANDOM-VALUE).
020800*
020900 300-EXIT.
021000     EXIT.
021100*
021200******************************************************************
021300*    END OF DAY - DRAIN WHATEVER IS STILL ON THE BELT, FRONT TO  *
021400*    BACK, THEN LEAVE THE BELT EMPTY FOR TOMORROW.               *
021500******************************************************************
021600 400-DRAIN-BELT.
021700*
021800     MOVE 1 TO WS-SLOT-IDX.
021900     PERFORM 420-DRAIN-ONE-SLOT THRU 420-EXIT
022000         UNTIL WS-SLOT-IDX > 10.
022100     PERFORM 450-CLEAR-BELT THRU 450-EXIT.
022200*
022300 400-EXIT.
022400     EXIT.
022500*
022600 420-DRAIN-ONE-SLOT.
022700*
022800     IF BELT-IS-FILLED (WS-SLOT-IDX)
022900         IF BELT-PART-IS-DEFECTIVE (WS-SLOT-IDX)
023000             ADD 1 TO MACH-DEFECTIVE-CT
023100         ELSE
023200             ADD 1 TO MACH-INVENTORY-CT
023300         END-IF
023400     END-IF.
023500     ADD 1 TO WS-SLOT-IDX.
023600*
023700 420-EXIT.
023800     EXIT.
023900*
024000 450-CLEAR-BELT.
024100*
024200     MOVE 1 TO WS-SLOT-IDX.
024300     PERFORM 455-CLEAR-ONE-SLOT THRU 455-EXIT
024400         UNTIL WS-SLOT-IDX > 10.
024500     MOVE 1 TO MACH-BELT-HEAD.
024600*
024700 450-EXIT.
024800     EXIT.
024900*
025000 455-CLEAR-ONE-SLOT.
025100*
025200     SET BELT-IS-EMPTY (WS-SLOT-IDX) TO TRUE.
025300     ADD 1 TO WS-SLOT-IDX.
025400*
025500 455-EXIT.
025600     EXIT.
025700*
025800*  END OF PROGRAM PARTMAC
